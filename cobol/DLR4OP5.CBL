000100      ************************************************************
000200      *                                                          *
000300      * dlr4op5 - output builder                                 *
000400      *                                                          *
000500      * last step of the nightly run.  sorts the enriched work   *
000600      * file by score, high to low, then walks the sorted file   *
000700      * twice -- once to lay down the top-k deals file (plus a   *
000800      * total line), once to lay down the top-10 alerts file --  *
000900      * and finally drops one run-summary record for the operator*
001000      * log and the morning mail job.                            *
001100      *                                                          *
001200      ************************************************************
001300       identification division.
001400       program-id. dlr4op5.
001500       author. r. araneda.
001600       installation. pacific coast realty data svcs.
001700       date-written. 1994-05-09.
001800       date-compiled.
001900       security. company confidential.
002000      *
002100      * change log -- dlr4op5.cbl
002200      *
002300      *  1994-05-09  r.araneda  original, req 4404.  deals and
002400      *                         summary output only.
002500      *  1994-06-20  r.araneda  added the top-10 alerts file
002600      *                         for the morning mail job.
002700      *  1998-09-30  m.oyarzun  y2k.  run date now passed in
002800      *                         ccyymmdd, not packed julian.
002900      *  2001-05-02  m.oyarzun  added dom/drop-ratio/relist
003000      *                         columns to the deals record.
003100      *  2010-08-19  p.contrer  alert reasons widened to 5 to
003200      *                         match the enriched record.
003300      *
003400       environment division.
003500       configuration section.
003600       special-names.
003700           c01 is top-of-form
003800           class dlr-alpha-class is 'A' thru 'Z'
003900           upsi-0.
004000       input-output section.
004100       file-control.
004200      *
004300           select enrchwrk assign to DISK
004400           organization is sequential.
004500      *
004600           select srtfile assign to DISK.
004700      *
004800           select srtdwork assign to DISK
004900           organization is sequential.
005000      *
005100           select dealsout assign to DISK
005200           organization is sequential
005300           file status is ws-dealsout-status.
005400      *
005500           select alertout assign to DISK
005600           organization is sequential.
005700      *
005800           select runsumry assign to DISK
005900           organization is sequential
006000           file status is ws-runsumry-status.
006100      *
006200       data division.
006300       file section.
006400      *
006500      * enrchwrk is only ever touched by the sort verb below --
006600      * a raw buffer is all it needs.  the real shape (dlrtenr)
006700      * comes back out the other end as srtdwork.
006800       fd  enrchwrk
006900           label record is standard
007000           value of file-id "enrchwrk.dat".
007100       01  ew-raw-record.
007200           05  ew-body                 pic is x(785).
007300           05  filler                  pic is x(01).
007400      *
007500      * sort key view.  sr-score sits at the same offset as
007600      * en-score in dlrtenr's dlr-score-broken redefine --
007700      * see that copybook.  the rest of the record rides
007800      * along untouched in sr-lead-in/sr-trail-out.
007900       sd  srtfile.
008000       01  sr-sort-record.
008100           05  sr-lead-in              pic is x(455).
008200           05  sr-score                pic is 9(05)v99.
008300           05  sr-trail-out            pic is x(324).
008400      *
008500       fd  srtdwork
008600           label record is standard
008700           value of file-id "srtdwork.dat".
008800       copy DLRTENR.
008900      *
009000      * dealsout/alertout/runsumry each carry a raw buffer
009100      * here too -- the typed shapes live once, in working-
009200      * storage, via copy DLRTOUT.  write ... from moves the
009300      * built record out.  same reason as enrchwrk above:
009400      * dlrtout holds three 01-levels and can only be
009500      * copyd once per program without duplicate names.
009600       fd  dealsout
009700           label record is standard
009800           value of file-id "dealsout.dat".
009900       01  do-file-record.
010000           05  do-body                 pic is x(574).
010100           05  filler                  pic is x(01).
010200      *
010300       fd  alertout
010400           label record is standard
010500           value of file-id "alertout.dat".
010600       01  al-file-record.
010700           05  al-body                 pic is x(481).
010800           05  filler                  pic is x(01).
010900      *
011000       fd  runsumry
011100           label record is standard
011200           value of file-id "runsumry.dat".
011300       01  su-file-record.
011400           05  su-body                 pic is x(56).
011500           05  filler                  pic is x(01).
011600      *
011700       working-storage section.
011800      *
011900       copy DLRTOUT.
012000      *
012100      * --- end-of-file switch for the sorted work file ---
012200       01  ws-op5-switches.
012300           05  ws-sort-at-end-sw       pic is x(01).
012400               88  ws-sort-at-end              value 'Y'.
012500           05  filler                  pic is x(10).
012600      *
012700      * --- file status, tested after the protected writes ---
012800       01  ws-file-statuses.
012900           05  ws-dealsout-status      pic is x(02).
013000           05  ws-runsumry-status      pic is x(02).
013100           05  filler                  pic is x(06).
013200      *
013300      * --- ws-total-count stands alone as a 77-level, shop
013400      * habit for a run-length counter (see numero-correlativo
013500      * in the old opcion programs).  it is every snapshot
013600      * listing that came through the sort; the deal/alert
013700      * counts below are capped against it in 3000.
013800       77  ws-total-count          pic is 9(05) comp.
013900       01  ws-op5-counters.
014000           05  ws-deal-count           pic is 9(03) comp.
014100           05  ws-alert-count          pic is 9(03) comp.
014200           05  ws-alert-rank           pic is 9(03) comp.
014300           05  filler                  pic is x(10).
014400      *
014500      * --- subscript shared by the two reason-table copy
014600      * loops.  a plain subscript, not an index-name -- the
014700      * source and target tables each have their own index,
014800      * and an index-name cannot cross tables.
014900       01  ws-reason-work.
015000           05  ws-reason-sub           pic is 9(01) comp.
015100           05  filler                  pic is x(10).
015200      *
015300      * --- total-line trailer for the deals file.  flagged
015400      * by do-listing-id = all 9's; not a real listing.  see
015500      * 6000-write-total-line.
015600       01  ws-total-line-constants.
015700           05  ws-total-line-id        pic is x(16)
015800               value is all '9'.
015900           05  filler                  pic is x(10).
016000      *
016100       linkage section.
016200       01  dlr-op5-parms.
016300           05  dlr-op5-today           pic is 9(08).
016400           05  dlr-op5-mode            pic is x(08).
016500           05  dlr-op5-top-count       pic is 9(03).
016600           05  dlr-op5-run-freq        pic is x(08).
016700      *
016800       procedure division using dlr-op5-parms.
016900       0000-main-logic.
017000           move zero to ws-total-count.
017100           perform 2000-sort-by-score thru 2000-exit.
017200           perform 3000-write-deals thru 3000-exit.
017300           perform 4000-write-alerts thru 4000-exit.
017400           perform 5000-write-summary thru 5000-exit.
017500       9000-volver.
017600           goback.
017700      *
017800      * 9100-mensajes -- header for the error-exit paragraphs,
017900      * one per protected write, shop style.
018000       9100-mensajes.
018100       9110-mensaje-1.
018200           display 'DLR4OP5 DEALSOUT WRITE FAILED, STATUS '
018300               ws-dealsout-status.
018400           go to 9000-volver.
018500       9120-mensaje-2.
018600           display 'DLR4OP5 RUNSUMRY WRITE FAILED, STATUS '
018700               ws-runsumry-status.
018800           go to 9000-volver.
018900      *
019000      * ----------------------------------------------------
019100      * 2000-sort-by-score -- highest score first.  ties fall
019200      * out in whatever order the sort package leaves them;
019300      * no secondary key is required.
019400      * ----------------------------------------------------
019500       2000-sort-by-score.
019600           sort srtfile
019700               on descending key sr-score
019800               using enrchwrk
019900               giving srtdwork.
020000       2000-exit.
020100           exit.
020200      *
020300      * ----------------------------------------------------
020400      * 3000-write-deals -- one full pass over the sorted
020500      * file.  the first dlr-op5-top-count records become
020600      * deal records; the pass continues to end of file
020700      * regardless, since ws-total-count (the snapshot
020800      * count for the run summary) needs every record.
020900      * ----------------------------------------------------
021000       3000-write-deals.
021100           move 'N' to ws-sort-at-end-sw.
021200           open input srtdwork.
021300           open output dealsout.
021400           perform 3100-write-one-deal thru 3100-exit
021500               until ws-sort-at-end.
021600           close srtdwork.
021700           if ws-total-count < dlr-op5-top-count
021800               move ws-total-count to ws-deal-count
021900           else
022000               move dlr-op5-top-count to ws-deal-count
022100           end-if.
022200           if ws-total-count < 10
022300               move ws-total-count to ws-alert-count
022400           else
022500               move 10 to ws-alert-count
022600           end-if.
022700           perform 6000-write-total-line thru
022800               6000-exit.
022900           close dealsout.
023000       3000-exit.
023100           exit.
023200      *
023300       3100-write-one-deal.
023400           read srtdwork
023500               at end move 'Y' to ws-sort-at-end-sw
023600               not at end
023700                   add 1 to ws-total-count
023800                   if ws-total-count not > dlr-op5-top-count
023900                       perform 3110-build-deal-record thru
024000                           3110-exit
024100                       write do-file-record from
024200                           dlr-deal-out-record
024300                       if ws-dealsout-status not = '00'
024400                           go to 9110-mensaje-1
024500                       end-if
024600                   end-if
024700           end-read.
024800       3100-exit.
024900           exit.
025000      *
025100       3110-build-deal-record.
025200           move en-listing-id to do-listing-id.
025300           move en-source to do-source.
025400           move en-url to do-url.
025500           move en-title to do-title.
025600           move en-address to do-address.
025700           move en-city to do-city.
025800           move en-price to do-price.
025900           move en-beds to do-beds.
026000           move en-baths to do-baths.
026100           move en-sqft to do-sqft.
026200           move en-assessed-value to
026300               do-assessed-value.
026400           move en-dom-days to do-dom-days.
026500           move en-drop-ratio to do-drop-ratio.
026600           move en-relist-flag to do-relist-flag.
026700           move en-score to do-score.
026800           perform 3120-copy-deal-reasons thru
026900               3120-exit.
027000       3110-exit.
027100           exit.
027200      *
027300       3120-copy-deal-reasons.
027400           perform 3121-copy-one-reason thru 3121-exit
027500               varying ws-reason-sub from 1 by 1
027600               until ws-reason-sub > 5.
027700       3120-exit.
027800           exit.
027900      *
028000       3121-copy-one-reason.
028100           move en-reason (ws-reason-sub) to
028200               do-reason (ws-reason-sub).
028300       3121-exit.
028400           exit.
028500      *
028600      * 6000-write-total-line -- req 4404.  a last deal-shaped
028700      * record on dealsout carrying the two run totals,
028800      * matching the run-summary counts.
028900       6000-write-total-line.
029000           initialize dlr-deal-out-record.
029100           move ws-total-line-id to do-listing-id.
029200           move ws-deal-count to do-sqft.
029300           move ws-alert-count to do-dom-days.
029400           write do-file-record from dlr-deal-out-record.
029500           if ws-dealsout-status not = '00'
029600               go to 9110-mensaje-1
029700           end-if.
029800       6000-exit.
029900           exit.
030000      *
030100      * ----------------------------------------------------
030200      * 4000-write-alerts -- top 10 only, fixed per
030300      * configuration.  re-opening srtdwork rewinds it to
030400      * the highest score again.
030500      * ----------------------------------------------------
030600       4000-write-alerts.
030700           move 'N' to ws-sort-at-end-sw.
030800           move zero to ws-alert-rank.
030900           open input srtdwork.
031000           open output alertout.
031100           perform 4100-write-one-alert thru 4100-exit
031200               until ws-sort-at-end
031300                   or ws-alert-rank >= ws-alert-count.
031400           close srtdwork.
031500           close alertout.
031600       4000-exit.
031700           exit.
031800      *
031900       4100-write-one-alert.
032000           read srtdwork
032100               at end move 'Y' to ws-sort-at-end-sw
032200               not at end
032300                   add 1 to ws-alert-rank
032400                   perform 4110-build-alert-record thru
032500                       4110-exit
032600                   write al-file-record from
032700                       dlr-alert-out-record
032800           end-read.
032900       4100-exit.
033000           exit.
033100      *
033200       4110-build-alert-record.
033300           move en-listing-id to al-listing-id.
033400           move en-title to al-title.
033500           move en-city to al-city.
033600           move en-price to al-price.
033700           move en-url to al-url.
033800           move en-score to al-score.
033900           perform 4120-copy-alert-reasons thru
034000               4120-exit.
034100       4110-exit.
034200           exit.
034300      *
034400       4120-copy-alert-reasons.
034500           perform 4121-copy-one-alert-reason thru
034600               4121-exit
034700               varying ws-reason-sub from 1 by 1
034800               until ws-reason-sub > 5.
034900       4120-exit.
035000           exit.
035100      *
035200       4121-copy-one-alert-reason.
035300           move en-reason (ws-reason-sub) to
035400               al-reason (ws-reason-sub).
035500       4121-exit.
035600           exit.
035700      *
035800      * ----------------------------------------------------
035900      * 5000-write-summary -- one record, written once.
036000      * ----------------------------------------------------
036100       5000-write-summary.
036200           open output runsumry.
036300           move dlr-op5-today to su-generated-date.
036400           move dlr-op5-mode to su-mode.
036500           move ws-total-count to su-listing-count.
036600           move ws-alert-count to su-alert-count.
036700           move ws-deal-count to su-top-count.
036800           move dlr-op5-run-freq to su-run-frequency.
036900           write su-file-record from dlr-summary-record.
037000           if ws-runsumry-status not = '00'
037100               go to 9120-mensaje-2
037200           end-if.
037300           close runsumry.
037400       5000-exit.
037500           exit.
