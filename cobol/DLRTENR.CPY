000100      ************************************************************
000200      *                                                          *
000300      * dlrtenr - enriched / scored listing working record       *
000400      *                                                          *
000500      * one record per snapshot listing, built fresh each run.  n*
000600      * a persistent file -- enrchwrk is scratch space between th*
000700      * main loop (dlr4op4) and the output builder (dlr4op5).  ca*
000800      * every snapshot field forward plus the signal flags, score*
000900      * and reason text the scoring engine adds.                 *
001000      *                                                          *
001100      ************************************************************
001200      *
001300      * revision history -- dlrtenr.cpy
001400      *
001500      *  2001-05-02  m.oyarzun  original, added with the scoring
001600      *                         engine for req 4412.
001700      *  2004-01-15  m.oyarzun  en-reason widened from 3 to 5
001800      *                         occurrences (req 4790).
001900      *  2010-08-19  p.contrer  added en-description -- scoring
002000      *                         needs raw text, not just flags.
002100      *
002200       01  dlr-enriched-record.
002300      *    --- carried forward from the snapshot ------------
002400           05  en-listing-id           pic is x(16).
002500           05  en-source               pic is x(20).
002600           05  en-url                  pic is x(60).
002700           05  en-title                pic is x(60).
002800           05  en-address              pic is x(40).
002900           05  en-city                 pic is x(20).
003000           05  en-price                pic is 9(09).
003100           05  en-beds                 pic is 9(02)v9.
003200           05  en-baths                pic is 9(02)v9.
003300           05  en-sqft                 pic is 9(05).
003400           05  en-description          pic is x(200).
003500           05  en-assessed-value       pic is 9(09).
003600      *    --- signals computed by dlr4op2 ------------------
003700           05  en-dom-days             pic is 9(05).
003800           05  en-drop-ratio           pic is v9(04).
003900           05  en-relist-flag          pic is x(01).
004000               88  en-is-relist                value 'Y'.
004100      *    --- score and flags computed by dlr4op3 ----------
004200           05  en-score                pic is 9(05)v99.
004300           05  en-below-assessed-flag  pic is x(01).
004400           05  en-price-drop-flag      pic is x(01).
004500           05  en-long-dom-flag        pic is x(01).
004600           05  en-keyword-flag         pic is x(01).
004700      *    --- up to five reason lines, in hit order --------
004800           05  en-reason-tbl           occurs 5 times
004900               indexed by en-reason-ndx.
005000               10  en-reason           pic is x(60).
005100      *    --- pad to record boundary -----------------------
005200           05  en-filler               pic is x(20).
005300      *
005400      * en-score viewed as whole/cents -- the deals report
005500      * column in dlr4op5 edits these separately rather
005600      * than carrying a separate edited work field.
005700      *
005800       01  dlr-score-broken redefines dlr-enriched-record.
005900           05  es-lead-in              pic is x(455).
006000           05  es-score-whole          pic is 9(05).
006100           05  es-score-cents          pic is 9(02).
006200           05  es-trail-out            pic is x(324).
006300      *
006400      * the four signal flags viewed as one 4-byte group so
006500      * 5000-any-signal-set in dlr4op4 can test them with a
006600      * single inspect rather than four if-statements.
006700      *
006800       01  dlr-flag-block-broken redefines dlr-enriched-record.
006900           05  fb-lead-in              pic is x(462).
007000           05  fb-flag-group           pic is x(04).
007100           05  fb-trail-out            pic is x(320).
