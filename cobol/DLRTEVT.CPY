000100      ************************************************************
000200      *                                                          *
000300      * dlrtevt - listing event history record layout            *
000400      *                                                          *
000500      * append-only.  one record per price change or per sighting*
000600      * that went missing.  never rewritten, never deleted.  the *
000700      * 30-day price-drop calculation and the relist check both  *
000800      * scan this file by event-listing-id and a date window.    *
000900      *                                                          *
001000      ************************************************************
001100      *
001200      * revision history -- dlrtevt.cpy
001300      *
001400      *  2001-05-02  m.oyarzun  original, added alongside the
001500      *                         signature work for req 4412.
001600      *  2003-07-11  m.oyarzun  ev-type widened from 8 to 12 so
001700      *                         'PRICE-CHANGE' fits without
001800      *                         truncation (was 'PRC-CHG').
001900      *
002000       01  dlr-event-record.
002100           05  ev-listing-id           pic is x(16).
002200           05  ev-date                 pic is 9(08).
002300           05  ev-type                 pic is x(12).
002400               88  ev-is-price-change     value 'PRICE-CHANGE'.
002500               88  ev-is-missing          value 'MISSING'.
002600           05  ev-old-value            pic is 9(09).
002700           05  ev-new-value            pic is 9(09).
002800      *    --- pad to record boundary -----------------------
002900           05  ev-filler               pic is x(10).
003000      *
003100      * ev-date viewed as century-year/month/day, so the
003200      * 30-day window test can compare year and month
003300      * without an intrinsic function (none available).
003400      *
003500       01  dlr-event-date-broken redefines dlr-event-record.
003600           05  ed-lead-in              pic is x(16).
003700           05  ed-ccyy                 pic is 9(04).
003800           05  ed-mm                   pic is 9(02).
003900           05  ed-dd                   pic is 9(02).
004000           05  ed-trail-out            pic is x(42).
