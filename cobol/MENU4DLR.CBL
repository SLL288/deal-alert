000100      ************************************************************
000200      *                                                          *
000300      * menu4dlr - nightly batch driver                          *
000400      *                                                          *
000500      * top-level driver for the deal alert nightly run.  used to*
000600      * the operator menu (see the change log) -- now it just win*
000700      * today's date, picks demo or live mode and the listing cou*
000800      * that goes with it, and calls the three step programs in  *
000900      * order: dlr4op1 (snapshot), dlr4op4 (enrich/score), dlr4op*
001000      * (deals/alerts/summary output).  run from the nightly jcl *
001100      * no operator at a screen any more.                        *
001200      *                                                          *
001300      ************************************************************
001400       identification division.
001500       program-id. menu4dlr.
001600       author. r. araneda.
001700       installation. pacific coast realty data svcs.
001800       date-written. 1994-04-25.
001900       date-compiled.
002000       security. company confidential.
002100      *
002200      * change log -- menu4dlr.cbl
002300      *
002400      *  1994-04-25  r.araneda  original.  operator menu, six
002500      *                         options, same screen shape this
002600      *                         shop copies for every new
002700      *                         system's first cut.
002800      *  1994-05-09  r.araneda  added option for the output
002900      *                         builder step once op5 went in.
003000      *  1998-09-30  m.oyarzun  y2k.  date windowing added --
003100      *                         accept from date still only
003200      *                         gives us a 2-digit year, so we
003300      *                         pivot it ourselves below.
003400      *  2001-05-02  m.oyarzun  online-to-batch conversion.
003500      *                         operator no longer sits at a
003600      *                         screen for this -- it runs off
003700      *                         the nightly jcl unattended.
003800      *                         menu screens pulled, options
003900      *                         1-6 collapsed into a straight
004000      *                         0000-main-logic that calls all
004100      *                         three steps in sequence.
004200      *  2010-08-19  p.contrer  mode/count selection moved up
004300      *                         here from op1 so op4 and op5
004400      *                         both see the same mode flag.
004500      *
004600       environment division.
004700       configuration section.
004800       special-names.
004900           c01 is top-of-form
005000           class dlr-alpha-class is 'A' thru 'Z'
005100           upsi-0.
005200      *
005300       data division.
005400       working-storage section.
005500      *
005600      * --- today, as the compiler hands it back -- 2-digit
005700      * year, needs windowing before anyone else sees it.
005800       01  ws-sysdate-raw.
005900           05  ws-sys-yy               pic is 9(02).
006000           05  ws-sys-mm                pic is 9(02).
006100           05  ws-sys-dd               pic is 9(02).
006200           05  filler                  pic is x(10).
006300      * alternate one-field view, for the operator trace
006400      * line in 1000-window-today if we ever need one.
006500       01  ws-sysdate-raw-whole redefines ws-sysdate-raw
006600           pic is 9(06).
006700      *
006800      * --- windowed, 8-digit today -- what actually goes out
006900      * on the call to each step program.  redefined so we
007000      * can move it as one 9(08) field or piece it together
007100      * a component at a time, whichever reads better.
007200       01  ws-today-area.
007300           05  ws-today-ccyy           pic is 9(04).
007400           05  ws-today-mm             pic is 9(02).
007500           05  ws-today-dd             pic is 9(02).
007600       01  ws-today-whole redefines ws-today-area
007700               pic is 9(08).
007800      *
007900      * --- century pivot.  yy 50-99 is 19xx, yy 00-49 is
008000      * 20xx.  good until this shop retires the system.
008100       01  ws-century-constants.
008200           05  ws-pivot-year           pic is 9(02) value is 50.
008300           05  ws-century-19           pic is 9(02) value is 19.
008400           05  ws-century-20           pic is 9(02) value is 20.
008500           05  filler                  pic is x(10).
008600      *
008700      * --- mode and listing count, picked here and handed
008800      * down to all three step programs.  live feed is out
008900      * of scope for this shop'S OWN SYSTEMS -- 'public_demo'
009000      * is the placeholder feed name and it never returns
009100      * anything, so live mode always falls back to the
009200      * demo generator, just with a smaller count.
009300       01  ws-mode-area.
009400           05  ws-run-mode-sw          pic is x(04).
009500               88  ws-mode-is-demo             value 'DEMO'.
009600               88  ws-mode-is-live             value 'LIVE'.
009700           05  ws-feed-name            pic is x(11).
009800               88  ws-feed-is-placeholder
009900                   value 'PUBLIC_DEMO'.
010000           05  ws-feed-return-ct       pic is 9(05) comp.
010100           05  ws-run-count            pic is 9(05).
010200           05  filler                  pic is x(10).
010300      *
010400      * --- demo-mode and live-fallback listing counts and
010500      * the run frequency tag that goes out on the summary.
010600       01  ws-run-constants.
010700           05  ws-demo-count           pic is 9(05) value is 200.
010800           05  ws-live-fallback-count  pic is 9(05) value is 120.
010900           05  ws-top-count            pic is 9(03) value is 050.
011000           05  ws-run-frequency        pic is x(08)
011100               value is 'DAILY'.
011200           05  filler                  pic is x(10).
011300      *
011400      * --- call parm areas -- one per step program, shaped
011500      * to match that program's own linkage section exactly,
011600      * with a flat trace view redefined over each one for
011700      * the operator log if a step ever abends.
011800       01  ws-op1-call-parms.
011900           05  ws-op1-run-date         pic is 9(08).
012000           05  ws-op1-run-mode         pic is x(04).
012100           05  ws-op1-run-count        pic is 9(05).
012200           05  filler                  pic is x(10).
012300       01  ws-op1-parms-trace redefines ws-op1-call-parms.
012400           05  ws-op1-trace-text       pic is x(17).
012500           05  filler                  pic is x(10).
012600      *
012700       01  ws-op4-call-parms.
012800           05  ws-op4-today            pic is 9(08).
012900           05  filler                  pic is x(10).
013000       01  ws-op4-parms-trace redefines ws-op4-call-parms.
013100           05  ws-op4-trace-text       pic is x(08).
013200           05  filler                  pic is x(10).
013300      *
013400       01  ws-op5-call-parms.
013500           05  ws-op5-today            pic is 9(08).
013600           05  ws-op5-mode             pic is x(08).
013700           05  ws-op5-top-count        pic is 9(03).
013800           05  ws-op5-run-freq         pic is x(08).
013900           05  filler                  pic is x(10).
014000       01  ws-op5-parms-trace redefines ws-op5-call-parms.
014100           05  ws-op5-trace-text       pic is x(27).
014200           05  filler                  pic is x(10).
014300      *
014400       procedure division.
014500       0000-main-logic.
014600           perform 1000-window-today thru 1000-exit.
014700           perform 2000-select-mode thru 2000-exit.
014800           perform 3000-run-snapshot-step thru 3000-exit.
014900           perform 4000-run-enrich-step thru 4000-exit.
015000           perform 5000-run-output-step thru 5000-exit.
015100           stop run.
015200      *
015300      * 1000-window-today -- accept only gives us a 2-digit
015400      * year (see the 1998 y2k entry above), so we pivot it
015500      * into a 4-digit century ourselves before any step
015600      * program ever sees the date.
015700       1000-window-today.
015800           accept ws-sysdate-raw from date.
015900           move ws-sys-mm to ws-today-mm.
016000           move ws-sys-dd to ws-today-dd.
016100           if ws-sys-yy is less than ws-pivot-year
016200               move ws-century-20 to ws-today-ccyy (1:2)
016300           else
016400               move ws-century-19 to ws-today-ccyy (1:2)
016500           end-if.
016600           move ws-sys-yy to ws-today-ccyy (3:2).
016700       1000-exit.
016800               exit.
016900      *
017000      * 2000-select-mode -- live feed is not something this
017100      * shop has -- the placeholder name comes back empty
017200      * every time, so live mode is always the fallback
017300      * count under the demo generator.  upsi-0 is set on
017400      * in the nightly jcl when the operator wants a live
017500      * attempt logged; off runs straight demo.
017600       2000-select-mode.
017700           if upsi-0
017800               move 'LIVE' to ws-run-mode-sw
017900               move 'PUBLIC_DEMO' to ws-feed-name
018000               move zero to ws-feed-return-ct
018100               if ws-feed-is-placeholder
018200                   and ws-feed-return-ct is equal to zero
018300                   move ws-live-fallback-count to ws-run-count
018400               end-if
018500           else
018600               move 'DEMO' to ws-run-mode-sw
018700               move ws-demo-count to ws-run-count
018800           end-if.
018900       2000-exit.
019000               exit.
019100      *
019200      * 3000-run-snapshot-step -- dlr4op1 writes the night's
019300      * snapshot (demo generator or live-fallback count,
019400      * either way the same generator under the covers).
019500       3000-run-snapshot-step.
019600           move ws-today-whole to ws-op1-run-date.
019700           move ws-run-mode-sw to ws-op1-run-mode.
019800           move ws-run-count to ws-op1-run-count.
019900           call 'DLR4OP1' using ws-op1-call-parms.
020000       3000-exit.
020100               exit.
020200      *
020300      * 4000-run-enrich-step -- dlr4op4 reconciles the
020400      * snapshot against the master, scores it, and retires
020500      * anything not seen today.
020600       4000-run-enrich-step.
020700           move ws-today-whole to ws-op4-today.
020800           call 'DLR4OP4' using ws-op4-call-parms.
020900       4000-exit.
021000               exit.
021100      *
021200      * 5000-run-output-step -- dlr4op5 sorts the enriched
021300      * work file and writes the deals, alerts and run
021400      * summary files for tonight.
021500       5000-run-output-step.
021600           move ws-today-whole to ws-op5-today.
021700           move ws-run-mode-sw to ws-op5-mode.
021800           move ws-top-count to ws-op5-top-count.
021900           move ws-run-frequency to ws-op5-run-freq.
022000           call 'DLR4OP5' using ws-op5-call-parms.
022100       5000-exit.
022200               exit.
