000100      ************************************************************
000200      *                                                          *
000300      * dlrtmst - listing master record layout                   *
000400      *                                                          *
000500      * one record per listing-id.  this is the persistent store *
000600      * that the nightly deal-alert run reconciles against.  a   *
000700      * record survives from the first night a listing is seen   *
000800      * until long after it goes inactive -- it is never physical*
000900      * deleted, only marked.                                    *
001000      *                                                          *
001100      * organization is indexed.  primary key is ms-listing-id.  *
001200      * alternate key is ms-signature, duplicates allowed, used  *
001300      * by the relist-detection logic to find an inactive twin   *
001400      * record for the same property under a different listing id*
001500      *                                                          *
001600      ************************************************************
001700      *
001800      * revision history -- dlrtmst.cpy
001900      *
002000      *  1994-03-08  r.araneda  original layout.  fields for the
002100      *                         beachhead feed (vancouver, burnaby,
002200      *                         richmond) only.
002300      *  1995-11-14  r.araneda  added ms-assessed so the scoring
002400      *                         engine could stop re-reading the
002500      *                         assessment roll extract every pass.
002600      *  1998-09-30  m.oyarzun  y2k.  ms-first-seen/ms-last-seen
002700      *                         widened from 6 to 8 digits (was
002800      *                         yymmdd, is now ccyymmdd).  all
002900      *                         calling programs recompiled.
003000      *  2001-05-02  m.oyarzun  added ms-signature and the alternate
003100      *                         key for relist detection (req 4412).
003200      *  2006-02-20  p.contrer  resized ms-url/ms-title for longer
003300      *                         listing titles the feed started
003400      *                         sending.  filler trimmed to match.
003500      *
003600       01  dlr-master-record.
003700      *    --- identity / pass-through descriptive fields ---
003800           05  ms-listing-id           pic is x(16).
003900           05  ms-source               pic is x(20).
004000           05  ms-url                  pic is x(60).
004100           05  ms-title                pic is x(60).
004200           05  ms-address              pic is x(40).
004300           05  ms-city                 pic is x(20).
004400      *    --- money and size, latest snapshot values -------
004500           05  ms-price                pic is 9(09).
004600           05  ms-beds                 pic is 9(02)v9.
004700           05  ms-baths                pic is 9(02)v9.
004800           05  ms-sqft                 pic is 9(05).
004900           05  ms-assessed             pic is 9(09).
005000      *    --- lifecycle dates, ccyymmdd ---------------------
005100           05  ms-first-seen           pic is 9(08).
005200           05  ms-last-seen            pic is 9(08).
005300      *    --- status -------------------------------------
005400           05  ms-active-flag          pic is x(01).
005500               88  ms-is-active                value 'Y'.
005600               88  ms-is-inactive              value 'N'.
005700      *    --- relist-detection signature, see alt key -----
005800           05  ms-signature            pic is x(40).
005900      *    --- pad to record boundary -----------------------
006000           05  ms-filler               pic is x(18).
006100      *
006200      * ms-first-seen viewed as separate century-year/month/
006300      * day fields.  used by dom arithmetic in dlr4op2.
006400      *
006500       01  dlr-first-seen-broken redefines dlr-master-record.
006600           05  fs-lead-in              pic is x(245).
006700           05  fs-ccyy                 pic is 9(04).
006800           05  fs-mm                   pic is 9(02).
006900           05  fs-dd                   pic is 9(02).
007000           05  fs-trail-out            pic is x(067).
007100      *
007200      * ms-last-seen viewed the same way.  used by the
007300      * mark-missing sweep to stamp today's date.
007400      *
007500       01  dlr-last-seen-broken redefines dlr-master-record.
007600           05  ls-lead-in              pic is x(253).
007700           05  ls-ccyy                 pic is 9(04).
007800           05  ls-mm                   pic is 9(02).
007900           05  ls-dd                   pic is 9(02).
008000           05  ls-trail-out            pic is x(059).
008100      *
008200      * ms-signature viewed as its two build components.
008300      * the upsert paragraph in dlr4op2 builds it by moving
008400      * into these two pieces rather than string-ing one
008500      * field; kept since req 4412 so address/spec pieces
008600      * could be compared separately by the audit report
008700      * (retired).
008800      *
008900       01  dlr-signature-broken redefines dlr-master-record.
009000           05  sg-lead-in              pic is x(262).
009100           05  sg-addr-part            pic is x(16).
009200           05  sg-city-spec-part       pic is x(24).
009300           05  sg-trail-out            pic is x(18).
