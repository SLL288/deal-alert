000100      ************************************************************
000200      *                                                          *
000300      * dlr4op1 - demo listing generator                         *
000400      *                                                          *
000500      * builds a deterministic synthetic snapshot when no live   *
000600      * feed is configured.  seeded from the run date so the same*
000700      * calendar day always reproduces the same listings -- this *
000800      * lets dlr4op4 be re-run after an abend without drift.     *
000900      *                                                          *
001000      * called from menu4dlr with the run date, the requested    *
001100      * listing count and the run mode; writes the snapshot data *
001200      * set one record per listing, in generation order.         *
001300      *                                                          *
001400      ************************************************************
001500       identification division.
001600       program-id. dlr4op1.
001700       author. r. araneda.
001800       installation. pacific coast realty data svcs.
001900       date-written. 1994-03-08.
002000       date-compiled.
002100       security. company confidential.
002200      *
002300      * change log -- dlr4op1.cbl
002400      *
002500      *  1994-03-08  r.araneda  original, req 4401.  from the old
002600      *                         purchase-entry screen program.
002700      *  1996-02-11  r.araneda  dropped operator screen, req 4455.
002800      *                         runs unattended now.
002900      *  1998-09-30  m.oyarzun  y2k.  run-date widened to ccyymmdd
003000      *                         so the seed does not wrap at 2000.
003100      *  2004-01-15  m.oyarzun  added the 2nd-list keyword phrase
003200      *                         to 10 percent of descriptions.
003300      *
003400       environment division.
003500       configuration section.
003600       special-names.
003700           c01 is top-of-form
003800           class dlr-alpha-class is 'A' thru 'Z'
003900           upsi-0.
004000       input-output section.
004100       file-control.
004200      *
004300           select snapshot assign to DISK
004400           organization is sequential
004500           file status is ws-snapshot-status.
004600      *
004700       data division.
004800       file section.
004900      *
005000       fd  snapshot
005100           label record is standard
005200           value of file-id "snapshot.dat".
005300       copy DLRTSNP.
005400      *
005500       working-storage section.
005600      *
005700      * --- random-number sequence, linear congruential ------
005800      * gen-1 = (gen-1 * 1103515245 + 12345) mod 2147483648.
005900      * seeded from the run date so the sequence repeats for
006000      * the same calendar day.
006100       01  ws-random-control.
006200           05  ws-random-seed          pic is 9(10) comp.
006300           05  ws-random-mult          pic is 9(10) comp
006400               value 1103515245.
006500           05  ws-random-add           pic is 9(05) comp
006600               value 12345.
006700           05  ws-random-mod           pic is 9(10) comp
006800               value 2147483648.
006900           05  ws-random-result        pic is 9(10) comp.
007000           05  ws-random-quot          pic is 9(10) comp.
007100           05  ws-random-pick          pic is 9(03) comp.
007200           05  filler                  pic is x(06).
007300      *
007400      * --- target-city and base-price tables ----------------
007500       01  ws-city-literals.
007600           05  filler   pic is x(20) value 'VANCOUVER'.
007700           05  filler   pic is x(20) value 'BURNABY'.
007800           05  filler   pic is x(20) value 'RICHMOND'.
007900       01  ws-city-table redefines ws-city-literals.
008000           05  ws-city-entry pic is x(20) occurs 3 times.
008100      *
008200       01  ws-base-price-literals.
008300           05  filler   pic is 9(09) value 1100000.
008400           05  filler   pic is 9(09) value 950000.
008500           05  filler   pic is 9(09) value 980000.
008600       01  ws-base-price-table redefines
008700               ws-base-price-literals.
008800           05  ws-base-price-entry pic is 9(09) occurs 3 times.
008900      *
009000      * --- property-type cycle, i mod 4 ---------------------
009100       01  ws-prop-type-literals.
009200           05  filler   pic is x(10) value 'CONDO'.
009300           05  filler   pic is x(10) value 'TOWNHOUSE'.
009400           05  filler   pic is x(10) value 'DETACHED'.
009500           05  filler   pic is x(10) value '1/2 DUPLEX'.
009600       01  ws-prop-type-table redefines
009700               ws-prop-type-literals.
009800           05  ws-prop-type-entry pic is x(10) occurs 4 times.
009900      *
010000      * --- bedroom and bathroom choice tables ---------------
010100       01  ws-beds-literals.
010200           05  filler   pic is 9v9 value 1.0.
010300           05  filler   pic is 9v9 value 2.0.
010400           05  filler   pic is 9v9 value 3.0.
010500           05  filler   pic is 9v9 value 4.0.
010600           05  filler   pic is 9v9 value 5.0.
010700       01  ws-beds-table redefines ws-beds-literals.
010800           05  ws-beds-entry pic is 9v9 occurs 5 times.
010900       01  ws-baths-literals.
011000           05  filler   pic is 9v9 value 1.0.
011100           05  filler   pic is 9v9 value 1.5.
011200           05  filler   pic is 9v9 value 2.0.
011300           05  filler   pic is 9v9 value 2.5.
011400           05  filler   pic is 9v9 value 3.0.
011500       01  ws-baths-table redefines ws-baths-literals.
011600           05  ws-baths-entry pic is 9v9 occurs 5 times.
011700      *
011800      * --- ws-gen-index/ws-gen-count stand alone as 77-levels,
011900      * shop habit for a loop index and a run-length counter
012000      * (see contador/numero-correlativo in the old opcion pgms).
012100       77  ws-gen-index            pic is 9(05) comp.
012200       77  ws-gen-count            pic is 9(05) comp.
012300      *
012400      * --- working fields for one generated listing ---------
012500       01  ws-gen-control.
012600           05  ws-city-ndx             pic is 9(01) comp.
012700           05  ws-type-ndx             pic is 9(01) comp.
012800           05  ws-pick-ndx             pic is 9(10) comp.
012900           05  ws-base-price           pic is 9(09).
013000           05  ws-drift-pct            pic is 9(03).
013100           05  ws-assess-pct           pic is 9(03).
013200           05  ws-work-price           pic is 9(11)v99.
013300           05  filler                  pic is x(08).
013400       01  ws-id-build.
013500           05  ws-id-digits            pic is 9(10).
013600           05  filler                  pic is x(06).
013700      *
013800      * --- file status, tested after every write ------------
013900       01  ws-file-statuses.
014000           05  ws-snapshot-status      pic is x(02).
014100           05  filler                  pic is x(08).
014200      *
014300       linkage section.
014400       01  dlr-run-parms.
014500           05  dlr-run-date            pic is 9(08).
014600           05  dlr-run-mode            pic is x(04).
014700           05  dlr-run-count           pic is 9(05).
014800      *
014900       procedure division using dlr-run-parms.
015000       0000-main-logic.
015100           move dlr-run-date to ws-random-seed.
015200           move dlr-run-count to ws-gen-count.
015300           open output snapshot.
015400           move zero to ws-gen-index.
015500           perform 2000-generate-loop thru 2000-exit
015600               until ws-gen-index not less than ws-gen-count.
015700       8000-volver.
015800           close snapshot.
015900           goback.
016000      *
016100      * 8100-mensajes -- header for the error-exit paragraphs,
016200      * one per protected write, shop style.
016300       8100-mensajes.
016400       8110-mensaje-1.
016500           display 'DLR4OP1 SNAPSHOT WRITE FAILED, STATUS '
016600               ws-snapshot-status.
016700           go to 8000-volver.
016800      *
016900      * ----------------------------------------------------
017000      * 2000-generate-loop -- one pass builds one listing
017100      * and writes it.  mirrors the five steps in the
017200      * generator spec: city/type, price, description,
017300      * id/title/address, then the write itself.
017400      * ----------------------------------------------------
017500       2000-generate-loop.
017600           initialize dlr-snap-record.
017700           perform 2100-pick-city-type thru 2100-exit.
017800           perform 2200-pick-price thru 2200-exit.
017900           perform 2300-build-description thru 2300-exit.
018000           perform 2400-build-id-title-addr thru 2400-exit.
018100           write dlr-snap-record.
018200           if ws-snapshot-status not = '00'
018300               go to 8110-mensaje-1
018400           end-if.
018500           add 1 to ws-gen-index.
018600       2000-exit.
018700           exit.
018800      *
018900      * 2100-pick-city-type -- city cycles i mod 3, property
019000      * type cycles i mod 4, per the generator spec.
019100       2100-pick-city-type.
019200           divide ws-gen-index by 3 giving ws-pick-ndx
019300               remainder ws-city-ndx.
019400           add 1 to ws-city-ndx.
019500           divide ws-gen-index by 4 giving ws-pick-ndx
019600               remainder ws-type-ndx.
019700           add 1 to ws-type-ndx.
019800           move ws-city-entry (ws-city-ndx) to sn-city.
019900       2100-exit.
020000           exit.
020100      *
020200      * 2200-pick-price -- base price by city, discounted for
020300      * condo/townhouse, then drifted and assessed.
020400       2200-pick-price.
020500           move ws-base-price-entry (ws-city-ndx) to
020600               ws-base-price.
020700           if ws-prop-type-entry (ws-type-ndx) = 'CONDO'
020800               compute ws-base-price =
020900                   ws-base-price * 72 / 100
021000           else
021100               if ws-prop-type-entry (ws-type-ndx) = 'TOWNHOUSE'
021200                   compute ws-base-price =
021300                       ws-base-price * 86 / 100
021400               end-if
021500           end-if.
021600           perform 9000-next-random thru 9000-exit.
021700           divide ws-random-result by 1000000 giving ws-pick-ndx
021800               remainder ws-random-pick.
021900      *    drift 0.78 to 1.22, stepped in whole percent
022000           divide ws-random-pick by 45 giving ws-pick-ndx
022100               remainder ws-drift-pct.
022200           add 78 to ws-drift-pct.
022300           compute ws-work-price =
022400               ws-base-price * ws-drift-pct / 100.
022500           move ws-work-price to sn-price.
022600      *    assessed 0.90 to 1.15 of price
022700           perform 9000-next-random thru 9000-exit.
022800           divide ws-random-result by 26 giving ws-pick-ndx
022900               remainder ws-assess-pct.
023000           add 90 to ws-assess-pct.
023100           compute ws-work-price =
023200               sn-price * ws-assess-pct / 100.
023300           move ws-work-price to sn-assessed-value.
023400      *    beds and baths, random pick of five choices
023500           perform 9000-next-random thru 9000-exit.
023600           divide ws-random-result by 5 giving ws-pick-ndx
023700               remainder ws-city-ndx.
023800           add 1 to ws-city-ndx.
023900           move ws-beds-entry (ws-city-ndx) to sn-beds.
024000           perform 9000-next-random thru 9000-exit.
024100           divide ws-random-result by 5 giving ws-pick-ndx
024200               remainder ws-city-ndx.
024300           add 1 to ws-city-ndx.
024400           move ws-baths-entry (ws-city-ndx) to sn-baths.
024500           perform 9000-next-random thru 9000-exit.
024600           divide ws-random-result by 2751 giving ws-pick-ndx
024700               remainder ws-city-ndx.
024800           compute sn-sqft = 450 + ws-city-ndx.
024900       2200-exit.
025000           exit.
025100      *
025200      * 2300-build-description -- fixed filler text plus the
025300      * motivated-seller phrases at their configured odds.
025400       2300-build-description.
025500           string 'WELL-MAINTAINED HOME IN A QUIET AREA. '
025600               'CLOSE TO SCHOOLS AND TRANSIT. '
025700               delimited by size into sn-description.
025800           perform 9000-next-random thru 9000-exit.
025900           divide ws-random-result by 100 giving ws-pick-ndx
026000               remainder ws-random-pick.
026100           if ws-random-pick less than 18
026200               string sn-description delimited by '  '
026300                   'PRICED TO SELL. MOTIVATED SELLER!'
026400                   delimited by size into sn-description
026500           else
026600               if ws-random-pick less than 30
026700                   string sn-description delimited by '  '
026800                       'BRING YOUR OFFER, MUST SELL.'
026900                       delimited by size into sn-description
027000               else
027100                   if ws-random-pick less than 40
027200                       string sn-description delimited by '  '
027300                           '-- JI SHOU, CHENG YI MAI --'
027400                           delimited by size into sn-description
027500                   end-if
027600               end-if
027700           end-if.
027800       2300-exit.
027900           exit.
028000      *
028100      * 2400-build-id-title-addr -- listing-id is a stable
028200      * digit-fold of the index, not a cryptographic hash --
028300      * only uniqueness and repeatability are required.
028400       2400-build-id-title-addr.
028500           move 'DEMO' to sn-source.
028600           compute ws-id-digits =
028700               (ws-gen-index * 9973) + 1000000000.
028800           string 'DEMO' ws-id-digits
028900               delimited by size into sn-listing-id.
029000           string sn-beds ' BD - '
029100               ws-prop-type-entry (ws-type-ndx) ' IN '
029200               sn-city
029300               delimited by size into sn-title.
029400           compute ws-work-price = ws-gen-index + 100.
029500           string ws-work-price ' EXAMPLE ST'
029600               delimited by size into sn-address.
029700           string 'HTTP://LISTINGS.EXAMPLE/' sn-listing-id
029800               delimited by size into sn-url.
029900       2400-exit.
030000           exit.
030100      *
030200      * 9000-next-random -- one step of the linear congruential
030300      * sequence.  every caller takes ws-random-result modulo
030400      * whatever range it needs.
030500       9000-next-random.
030600           compute ws-random-result =
030700               (ws-random-seed * ws-random-mult) + ws-random-add.
030800           divide ws-random-result by ws-random-mod
030900               giving ws-random-quot
031000               remainder ws-random-seed.
031100           move ws-random-seed to ws-random-result.
031200       9000-exit.
031300           exit.
