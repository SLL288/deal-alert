000100      ************************************************************
000200      *                                                          *
000300      * dlrcrea2 - initialize the listing master and event       *
000400      *            history data sets                             *
000500      *                                                          *
000600      * run once, by hand, before the first nightly deal-alert   *
000700      * batch.  lays down an empty indexed listmstr and an empty *
000800      * sequential listevth so dlr4op2 can open them i-o on night*
000900      * one without a missing-data-set abend.  never run again   *
001000      * after that -- rerunning would wipe the master.           *
001100      *                                                          *
001200      ************************************************************
001300       identification division.
001400       program-id. dlrcrea2.
001500       author. r. araneda.
001600       installation. pacific coast realty data svcs.
001700       date-written. 1994-03-08.
001800       date-compiled.
001900       security. company confidential.
002000      *
002100      * change log -- dlrcrea2.cbl
002200      *
002300      *  1994-03-08  r.araneda  original, req 4401.  from the old
002400      *                         file-stub program.
002500      *  1998-09-30  m.oyarzun  y2k, req 4622.  recompiled for
002600      *                         widened copybook date fields.
002700      *  2001-05-02  m.oyarzun  added ms-signature alt key,
002800      *                         req 4412, per new copybook.
002900      *
003000       environment division.
003100       configuration section.
003200       special-names.
003300           c01 is top-of-form
003400           class dlr-alpha-class is 'A' thru 'Z'
003500           upsi-0.
003600       input-output section.
003700       file-control.
003800      *
003900           select listmstr assign to DISK
004000           organization is indexed
004100           access mode is dynamic
004200           record key is ms-listing-id
004300           alternate record key is ms-signature
004400               with duplicates
004500           file status is ws-listmstr-status.
004600      *
004700           select listevth assign to DISK
004800           organization is sequential
004900           file status is ws-listevth-status.
005000      *
005100       data division.
005200       file section.
005300      *
005400       fd  listmstr
005500           label record is standard
005600           value of file-id "listmstr.dat".
005700       copy DLRTMST.
005800      *
005900       fd  listevth
006000           label record is standard
006100           value of file-id "listevth.dat".
006200       copy DLRTEVT.
006300      *
006400       working-storage section.
006500      * --- ws-files-created stands alone as a 77-level, shop
006600      * habit for a small run counter (see contador in the old
006700      * opcion programs).
006800       77  ws-files-created        pic is 9(02) comp.
006900       01  ws-crea-control.
007000           05  ws-listmstr-status      pic is x(02).
007100           05  ws-listevth-status      pic is x(02).
007200           05  filler                  pic is x(06).
007300       01  ws-crea-message.
007400           05  ws-msg-text             pic is x(40)
007500               value 'DEAL ALERT DATA SETS INITIALIZED'.
007600           05  filler                  pic is x(10).
007700      *
007800       procedure division.
007900       0000-main-logic.
008000           perform 1000-create-data-sets thru 1000-exit.
008100           display ws-msg-text.
008200           go to 9000-volver.
008300      *
008400      * ----------------------------------------------------
008500      * 1000-create-data-sets -- open output lays down an
008600      * empty data set for each organization; close leaves it
008700      * on disk ready for i-o access by the nightly run.
008800      * ----------------------------------------------------
008900       1000-create-data-sets.
009000           open output listmstr.
009100           if ws-listmstr-status not = '00'
009200               go to 9110-mensaje-1
009300           end-if.
009400           add 1 to ws-files-created.
009500           close listmstr.
009600           open output listevth.
009700           if ws-listevth-status not = '00'
009800               go to 9120-mensaje-2
009900           end-if.
010000           add 1 to ws-files-created.
010100           close listevth.
010200       1000-exit.
010300           exit.
010400      *
010500      * 9000-volver -- shared end-of-run exit, reached
010600      * normally or via a mensaje-n below.
010700       9000-volver.
010800           stop run.
010900      *
011000      * 9100-mensajes -- header for the error-exit paragraphs,
011100      * one per protected open, shop style.
011200       9100-mensajes.
011300       9110-mensaje-1.
011400           display 'DLRCREA2 LISTMSTR OPEN FAILED, STATUS '
011500               ws-listmstr-status.
011600           go to 9000-volver.
011700       9120-mensaje-2.
011800           display 'DLRCREA2 LISTEVTH OPEN FAILED, STATUS '
011900               ws-listevth-status.
012000           go to 9000-volver.
