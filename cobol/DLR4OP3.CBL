000100      ************************************************************
000200      *                                                          *
000300      * dlr4op3 - signal and scoring engine                      *
000400      *                                                          *
000500      * called once per record from dlr4op4, after dlr4op2 has   *
000600      * filled in dom-days, drop-ratio and the relist flag.  scan*
000700      * the description for seller-motivation keywords and combin*
000800      * all four signals into a single deal score with its reason*
000900      * list.  a listing with no signals at all comes back scored*
001000      * zero, no flags set, no reasons -- that is a valid result,*
001100      * not an error.                                            *
001200      *                                                          *
001300      ************************************************************
001400       identification division.
001500       program-id. dlr4op3.
001600       author. r. araneda.
001700       installation. pacific coast realty data svcs.
001800       date-written. 1994-04-19.
001900       date-compiled.
002000       security. company confidential.
002100      *
002200      * change log -- dlr4op3.cbl
002300      *
002400      *  1994-04-19  r.araneda  original, req 4402.  scored on
002500      *                         price-vs-assessed ratio only.
002600      *  1996-11-04  r.araneda  added the motivated-seller
002700      *                         keyword scan, req 4508.
002800      *  1998-09-30  m.oyarzun  y2k.  no date fields touched
002900      *                         here, recompile only.
003000      *  2001-05-02  m.oyarzun  added drop-ratio, long-dom
003100      *                         and relist scoring, req 4412.
003200      *
003300       environment division.
003400       configuration section.
003500       special-names.
003600           c01 is top-of-form
003700           class dlr-alpha-class is 'A' thru 'Z'
003800           upsi-0.
003900      *
004000       data division.
004100       working-storage section.
004200      *
004300      * --- keyword table -- entries 1-4 are the english
004400      * motivated-seller phrases, matched case-insensitive.
004500      * entries 5-8 are the romanized substitutes for the
004600      * feed's second-language phrases (req 4508 ext, 4412),
004700      * matched exact/case-sensitive per the feed spec.
004800       01  ws-keyword-constants.
004900           05  filler  pic is x(20) value 'PRICED TO SELL'.
005000           05  filler  pic is x(20) value 'MOTIVATED'.
005100           05  filler  pic is x(20) value 'MUST SELL'.
005200           05  filler  pic is x(20) value 'BRING YOUR OFFER'.
005300           05  filler  pic is x(20) value 'JI SHOU'.
005400           05  filler  pic is x(20) value 'CHENG YI MAI'.
005500           05  filler  pic is x(20) value 'JIANG JIA'.
005600           05  filler  pic is x(20) value 'DI YU PING GU'.
005700      *
005800       01  ws-keyword-table redefines
005900               ws-keyword-constants.
006000           05  ws-keyword-tbl pic is x(20)
006100               occurs 8 times.
006200      *
006300      * --- length of each entry above, so a keyword shorter
006400      * than 20 bytes can be reference-modified down to its
006500      * true size before it is used as an inspect argument.
006600       01  ws-kw-len-constants.
006700           05  filler  pic is 9(02) value 15.
006800           05  filler  pic is 9(02) value 09.
006900           05  filler  pic is 9(02) value 09.
007000           05  filler  pic is 9(02) value 16.
007100           05  filler  pic is 9(02) value 07.
007200           05  filler  pic is 9(02) value 12.
007300           05  filler  pic is 9(02) value 09.
007400           05  filler  pic is 9(02) value 13.
007500      *
007600       01  ws-kw-len-table redefines
007700               ws-kw-len-constants.
007800           05  ws-kw-len-tbl pic is 9(02)
007900               occurs 8 times.
008000      *
008100      * --- scoring thresholds -- req 4412 values, kept as
008200      * data so the next tuning pass is a recompile, not a
008300      * logic change.
008400       01  ws-score-thresholds.
008500           05  ws-below-assessed-max  pic is v9(04)
008600               value 0.9500.
008700           05  ws-drop-ratio-min      pic is v9(04)
008800               value 0.0500.
008900           05  ws-long-dom-min        pic is 9(05)
009000               value 00045.
009100           05  filler                 pic is x(10).
009200      *
009300      * --- description scan work area
009400       01  ws-description-work.
009500           05  ws-upper-desc          pic is x(200).
009600           05  filler                 pic is x(10).
009700      *
009800      * --- ws-kw-ndx/ws-hit-count stand alone as 77-levels,
009900      * shop habit for a loop index and a running tally (see
010000      * contador/numero-correlativo in the old opcion pgms).
010100       77  ws-kw-ndx              pic is 9(01) comp.
010200       77  ws-hit-count           pic is 9(01) comp.
010300       01  ws-keyword-scan.
010400           05  ws-kw-tally            pic is 9(02) comp.
010500           05  ws-kw-score-ct         pic is 9(01) comp.
010600           05  filler                 pic is x(10).
010700      *
010800      * --- matched keyword text, in the order they were hit,
010900      * for the 'CONTAINS KEYWORDS' reason line.
011000       01  ws-hit-text-area.
011100           05  ws-hit-text-tbl        pic is x(20)
011200               occurs 8 times.
011300           05  ws-hit-len-tbl         pic is 9(02)
011400               occurs 8 times.
011500           05  filler                 pic is x(10).
011600       01  ws-reason-scratch-area.
011700           05  ws-reason-scratch      pic is x(60).
011800           05  filler                 pic is x(10).
011900      *
012000      * --- score accumulator and per-rule work fields.  the
012100      * accumulator carries four decimals through the run and
012200      * is rounded down to en-score's two only at the end.
012300       01  ws-score-work.
012400           05  ws-score-accum         pic is s9(05)v9999.
012500           05  ws-ba-ratio            pic is s9(03)v9999.
012600           05  ws-ba-gap              pic is s9(03)v9999.
012700           05  ws-pct-whole           pic is 9(03).
012800           05  ws-pct-edit            pic is zz9.
012900           05  ws-dom-factor          pic is s9(03)v9999.
013000           05  ws-dom-edit            pic is zzzz9.
013100           05  filler                 pic is x(10).
013200      *
013300      * --- old tuning-trace view of the score work area,
013400      * left over from the req 4412 threshold testing -- not
013500      * written to any more but the layout stays in case the
013600      * display-ba-gap trace ever has to come back.
013700       01  ws-score-breakout redefines
013800               ws-score-work.
013900           05  sb-lead-in             pic is x(09).
014000           05  sb-ba-gap-view         pic is x(07).
014100           05  sb-trail-out           pic is x(35).
014200      *
014300       linkage section.
014400       copy DLRTENR.
014500      *
014600       procedure division using dlr-enriched-record.
014700       0000-main-logic.
014800           perform 2000-keyword-hits thru 2000-exit.
014900           perform 3000-evaluate-listing thru 3000-exit.
015000           goback.
015100      *
015200      * ----------------------------------------------------
015300      * 2000-keyword-hits -- scans the description against
015400      * all 8 table entries.  entries 1-4 are matched on an
015500      * uppercased copy OF the text; entries 5-8 are matched
015600      * on the raw text, exact case.  a duplicate occurrence
015700      * of the same keyword counts as one hit.
015800      * ----------------------------------------------------
015900       2000-keyword-hits.
016000           move zero to ws-hit-count.
016100           move en-description to ws-upper-desc.
016200           inspect ws-upper-desc converting
016300               "abcdefghijklmnopqrstuvwxyz" to
016400               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016500           perform 2010-check-one-keyword thru 2010-exit
016600               varying ws-kw-ndx from 1 by 1
016700               until ws-kw-ndx > 8.
016800       2000-exit.
016900           exit.
017000      *
017100       2010-check-one-keyword.
017200           move zero to ws-kw-tally.
017300           if ws-kw-ndx < 5
017400               inspect ws-upper-desc tallying ws-kw-tally
017500                   for all ws-keyword-tbl (ws-kw-ndx)
017600                       (1:ws-kw-len-tbl (ws-kw-ndx))
017700           else
017800               inspect en-description tallying ws-kw-tally
017900                   for all ws-keyword-tbl (ws-kw-ndx)
018000                       (1:ws-kw-len-tbl (ws-kw-ndx))
018100           end-if.
018200           if ws-kw-tally > zero
018300               add 1 to ws-hit-count
018400               move ws-keyword-tbl (ws-kw-ndx) to
018500                   ws-hit-text-tbl (ws-hit-count)
018600               move ws-kw-len-tbl (ws-kw-ndx) to
018700                   ws-hit-len-tbl (ws-hit-count)
018800           end-if.
018900       2010-exit.
019000           exit.
019100      *
019200      * ----------------------------------------------------
019300      * 3000-evaluate-listing -- the five req 4412 signals,
019400      * in fixed order, each adding to the score and, when it
019500      * fires, appending its own line to the reason table.
019600      * ----------------------------------------------------
019700       3000-evaluate-listing.
019800           move zero to ws-score-accum.
019900           move 'N' to en-below-assessed-flag.
020000           move 'N' to en-price-drop-flag.
020100           move 'N' to en-long-dom-flag.
020200           move 'N' to en-keyword-flag.
020300           move spaces to en-reason (1) en-reason (2)
020400               en-reason (3) en-reason (4) en-reason (5).
020500           set en-reason-ndx to 1.
020600           perform 3100-check-below-assessed thru
020700               3100-exit.
020800           perform 3200-check-price-drop thru 3200-exit.
020900           perform 3300-check-long-dom thru 3300-exit.
021000           perform 3400-check-keywords thru 3400-exit.
021100           perform 3500-check-relist thru 3500-exit.
021200           compute en-score rounded = ws-score-accum.
021300       3000-exit.
021400           exit.
021500      *
021600      * 3100-check-below-assessed -- only when an assessed
021700      * value is on file.  ratio = price over assessed; gap is
021800      * the shortfall below 1.0, floored at zero.
021900       3100-check-below-assessed.
022000           if en-assessed-value > zero
022100               compute ws-ba-ratio rounded =
022200                   en-price / en-assessed-value
022300               compute ws-ba-gap rounded = 1 - ws-ba-ratio
022400               if ws-ba-gap < zero
022500                   move zero to ws-ba-gap
022600               end-if
022700               if ws-ba-ratio not > ws-below-assessed-max
022800                   move 'Y' to en-below-assessed-flag
022900                   compute ws-score-accum = ws-score-accum +
023000                       (ws-ba-gap * 220)
023100                   compute ws-pct-whole rounded =
023200                       ws-ba-gap * 100
023300                   move ws-pct-whole to ws-pct-edit
023400                   string 'BELOW ASSESSED BY ' ws-pct-edit
023500                       '%' delimited by size into
023600                       en-reason (en-reason-ndx)
023700                   perform 3900-advance-reason-ndx thru
023800                       3900-exit
023900               end-if
024000           end-if.
024100       3100-exit.
024200           exit.
024300      *
024400      * 3200-check-price-drop -- drop-ratio came from dlr4op2
024500      * already floored at zero over a 30-day window.
024600       3200-check-price-drop.
024700           if en-drop-ratio not < ws-drop-ratio-min
024800               move 'Y' to en-price-drop-flag
024900               compute ws-score-accum = ws-score-accum +
025000                   (en-drop-ratio * 140)
025100               compute ws-pct-whole rounded =
025200                   en-drop-ratio * 100
025300               move ws-pct-whole to ws-pct-edit
025400               string '30-DAY DROP ' ws-pct-edit '%'
025500                   delimited by size into
025600                   en-reason (en-reason-ndx)
025700               perform 3900-advance-reason-ndx thru
025800                   3900-exit
025900           end-if.
026000       3200-exit.
026100           exit.
026200      *
026300      * 3300-check-long-dom -- days-on-market over the floor,
026400      * weighted by how far over, capped at double the floor.
026500       3300-check-long-dom.
026600           if en-dom-days not < ws-long-dom-min
026700               move 'Y' to en-long-dom-flag
026800               compute ws-dom-factor rounded =
026900                   en-dom-days / ws-long-dom-min
027000               if ws-dom-factor > 2.0000
027100                   move 2.0000 to ws-dom-factor
027200               end-if
027300               compute ws-score-accum = ws-score-accum +
027400                   (ws-dom-factor * 60)
027500               move en-dom-days to ws-dom-edit
027600               string 'LISTED ' ws-dom-edit ' DAYS'
027700                   delimited by size into
027800                   en-reason (en-reason-ndx)
027900               perform 3900-advance-reason-ndx thru
028000                   3900-exit
028100           end-if.
028200       3300-exit.
028300           exit.
028400      *
028500      * 3400-check-keywords -- points are flat plus a per-
028600      * keyword bonus capped at 3 keywords; the reason line
028700      * lists the same first 3 hits, in scan order.
028800       3400-check-keywords.
028900           if ws-hit-count > zero
029000               move 'Y' to en-keyword-flag
029100               if ws-hit-count > 3
029200                   move 3 to ws-kw-score-ct
029300               else
029400                   move ws-hit-count to ws-kw-score-ct
029500               end-if
029600               compute ws-score-accum = ws-score-accum +
029700                   20 + (ws-kw-score-ct * 6)
029800               perform 3410-build-keyword-reason thru
029900                   3410-exit
030000               perform 3900-advance-reason-ndx thru
030100                   3900-exit
030200           end-if.
030300       3400-exit.
030400           exit.
030500      *
030600       3410-build-keyword-reason.
030700           if ws-hit-count = 1
030800               string 'CONTAINS KEYWORDS: '
030900                   ws-hit-text-tbl (1)
031000                   (1:ws-hit-len-tbl (1))
031100                   delimited by size into
031200                   en-reason (en-reason-ndx)
031300           else
031400               if ws-hit-count = 2
031500                   string 'CONTAINS KEYWORDS: '
031600                       ws-hit-text-tbl (1)
031700                       (1:ws-hit-len-tbl (1)) ', '
031800                       ws-hit-text-tbl (2)
031900                       (1:ws-hit-len-tbl (2))
032000                       delimited by size into
032100                       en-reason (en-reason-ndx)
032200               else
032300                   string 'CONTAINS KEYWORDS: '
032400                       ws-hit-text-tbl (1)
032500                       (1:ws-hit-len-tbl (1)) ', '
032600                       ws-hit-text-tbl (2)
032700                       (1:ws-hit-len-tbl (2)) ', '
032800                       ws-hit-text-tbl (3)
032900                       (1:ws-hit-len-tbl (3))
033000                       delimited by size into
033100                       en-reason (en-reason-ndx)
033200               end-if
033300           end-if.
033400       3410-exit.
033500           exit.
033600      *
033700      * 3500-check-relist -- flat 10 points, no gradient;
033800      * dlr4op2 already did the hard part of deciding yes/no.
033900       3500-check-relist.
034000           if en-is-relist
034100               compute ws-score-accum = ws-score-accum + 10
034200               move 'POSSIBLE RELIST' to
034300                   en-reason (en-reason-ndx)
034400               perform 3900-advance-reason-ndx thru
034500                   3900-exit
034600           end-if.
034700       3500-exit.
034800           exit.
034900      *
035000       3900-advance-reason-ndx.
035100           set en-reason-ndx up by 1.
035200       3900-exit.
035300           exit.
