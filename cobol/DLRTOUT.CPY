000100      ************************************************************
000200      *                                                          *
000300      * dlrtout - output record layouts: deals, alerts, run summa*
000400      *                                                          *
000500      * three unrelated 01-levels share this member because all  *
000600      * three are written by the same program (dlr4op5) in the sa*
000700      * pass over the sorted enriched work file.  each is a separ*
000800      * sequential file on disk -- dealsout, alertout, runsumry. *
000900      *                                                          *
001000      ************************************************************
001100      *
001200      * revision history -- dlrtout.cpy
001300      *
001400      *  2001-05-02  m.oyarzun  original -- deal-out, summary only
001500      *  2001-06-20  m.oyarzun  added alert-out (req 4433, the
001600      *                         top-10 list for morning mail)
001700      *  2010-08-19  p.contrer  alert-out reasons widened to 5 to
001800      *                         match the enriched record.
001900      *
002000      * --- top-k deals output, one per line -----------------
002100       01  dlr-deal-out-record.
002200           05  do-listing-id           pic is x(16).
002300           05  do-source               pic is x(20).
002400           05  do-url                  pic is x(60).
002500           05  do-title                pic is x(60).
002600           05  do-address              pic is x(40).
002700           05  do-city                 pic is x(20).
002800           05  do-price                pic is 9(09).
002900           05  do-beds                 pic is 9(02)v9.
003000           05  do-baths                pic is 9(02)v9.
003100           05  do-sqft                 pic is 9(05).
003200           05  do-assessed-value       pic is 9(09).
003300           05  do-dom-days             pic is 9(05).
003400           05  do-drop-ratio           pic is v9(04).
003500           05  do-relist-flag          pic is x(01).
003600           05  do-score                pic is 9(05)v99.
003700           05  do-reason-tbl           occurs 5 times
003800               indexed by do-reason-ndx.
003900               10  do-reason           pic is x(60).
004000           05  do-filler               pic is x(12).
004100      *
004200      * --- top-10 alerts output, short form ----------------
004300       01  dlr-alert-out-record.
004400           05  al-listing-id           pic is x(16).
004500           05  al-title                pic is x(60).
004600           05  al-city                 pic is x(20).
004700           05  al-price                pic is 9(09).
004800           05  al-url                  pic is x(60).
004900           05  al-score                pic is 9(05)v99.
005000           05  al-reason-tbl           occurs 5 times
005100               indexed by al-reason-ndx.
005200               10  al-reason           pic is x(60).
005300           05  al-filler               pic is x(10).
005400      *
005500      * --- one record, written once, per run ---------------
005600       01  dlr-summary-record.
005700           05  su-generated-date       pic is 9(08).
005800           05  su-mode                 pic is x(08).
005900               88  su-mode-is-demo             value 'DEMO'.
006000               88  su-mode-is-live             value 'LIVE'.
006100           05  su-listing-count        pic is 9(07).
006200           05  su-alert-count          pic is 9(03).
006300           05  su-top-count            pic is 9(03).
006400           05  su-run-frequency        pic is x(08).
006500           05  su-filler               pic is x(20).
006600      *
006700      * su-generated-date viewed as century-year/month/day
006800      * for the report heading in dlr4op5.
006900      *
007000       01  dlr-summary-date-broken redefines dlr-summary-record.
007100           05  sd-ccyy                 pic is 9(04).
007200           05  sd-mm                   pic is 9(02).
007300           05  sd-dd                   pic is 9(02).
007400           05  sd-trail-out            pic is x(049).
