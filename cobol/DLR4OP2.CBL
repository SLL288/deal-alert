000100      ************************************************************
000200      *                                                          *
000300      * dlr4op2 - listing store and history engine               *
000400      *                                                          *
000500      * called once per snapshot record from dlr4op4.  reconciles*
000600      * one incoming listing against the persistent master --    *
000700      * insert or update, price-change event on a changed price -*
000800      * then derives days-on-market, the 30-day price-drop ratio *
000900      * and the probable-relist flag from that state.  returns th*
001000      * enriched record with those three signals filled in; the  *
001100      * score and its reasons are dlr4op3'S JOB, NOT THIS ONE's. *
001200      *                                                          *
001300      ************************************************************
001400       identification division.
001500       program-id. dlr4op2.
001600       author. r. araneda.
001700       installation. pacific coast realty data svcs.
001800       date-written. 1994-03-08.
001900       date-compiled.
002000       security. company confidential.
002100      *
002200      * change log -- dlr4op2.cbl
002300      *
002400      *  1994-03-08  r.araneda  original, req 4401.  from the
002500      *                         old sales-entry screen pgm.
002600      *  1998-09-30  m.oyarzun  y2k.  dropped decimal-point is
002700      *                         comma -- dates are ccyymmdd.
002800      *  2001-05-02  m.oyarzun  added signature build and
002900      *                         relist detect, req 4412.
003000      *  2003-07-11  m.oyarzun  drop ratio now scans listevth
003100      *                         by date, not last price only.
003200      *
003300       environment division.
003400       configuration section.
003500       special-names.
003600           c01 is top-of-form
003700           class dlr-alpha-class is 'A' thru 'Z'
003800           upsi-0.
003900       input-output section.
004000       file-control.
004100      *
004200           select listmstr assign to DISK
004300           organization is indexed
004400           access mode is dynamic
004500           record key is ms-listing-id
004600           alternate record key is ms-signature
004700               with duplicates.
004800      *
004900           select listevth assign to DISK
005000           organization is sequential.
005100      *
005200       data division.
005300       file section.
005400      *
005500       fd  listmstr
005600           label record is standard
005700           value of file-id "listmstr.dat".
005800       copy DLRTMST.
005900      *
006000       fd  listevth
006100           label record is standard
006200           value of file-id "listevth.dat".
006300       copy DLRTEVT.
006400      *
006500       working-storage section.
006600      *
006700      * --- switches carried from one paragraph to another ---
006800       01  ws-op2-switches.
006900           05  ws-master-found-sw      pic is x(01).
007000               88  ws-master-found             value 'Y'.
007100               88  ws-master-not-found         value 'N'.
007200           05  ws-price-changed-sw     pic is x(01).
007300               88  ws-price-changed            value 'Y'.
007400           05  ws-relist-sw            pic is x(01).
007500               88  ws-relist-detected          value 'Y'.
007600           05  ws-twin-found-sw        pic is x(01).
007700               88  ws-twin-found               value 'Y'.
007800           05  ws-evth-at-end-sw       pic is x(01).
007900               88  ws-evth-at-end              value 'Y'.
008000           05  filler                  pic is x(10).
008100      *
008200      * --- signature build work area -- held in working-
008300      * storage, not the fd record area, since the read in
008400      * 3000 would otherwise overlay it before we know
008500      * whether this is an insert or an update.
008600       01  ws-signature-build.
008700           05  ws-sig-addr             pic is x(16).
008800           05  ws-sig-city-spec        pic is x(24).
008900           05  filler                  pic is x(10).
009000      *
009100      * --- old/new price held across the upsert --------------
009200       01  ws-price-change-area.
009300           05  ws-old-price            pic is 9(09).
009400           05  ws-new-price            pic is 9(09).
009500           05  filler                  pic is x(10).
009600      *
009700      * --- 30-day drop ratio working fields ------------------
009800       01  ws-drop-calc.
009900           05  ws-window-start-serial  pic is s9(07) comp.
010000           05  ws-max-price            pic is 9(09).
010100           05  ws-drop-numerator       pic is s9(09).
010200           05  ws-drop-ratio-work      pic is v9(04).
010300           05  filler                  pic is x(10).
010400      *
010500      * --- relist-detection working fields -------------------
010600       01  ws-relist-calc.
010700           05  ws-latest-missing-date  pic is 9(08).
010800           05  ws-days-since-missing   pic is s9(05) comp.
010900           05  ws-days-since-twin-seen pic is s9(05) comp.
011000           05  ws-twin-signature       pic is x(40).
011100           05  ws-twin-last-seen       pic is 9(08).
011200           05  filler                  pic is x(10).
011300      *
011400      * --- day-serial work fields, used by the dom/date ------
011500      * arithmetic paragraphs.  a day serial here is just
011600      * ccyy*360 + mm*30 + dd -- a thirty-day-month approx,
011700      * not a real calendar, but good enough for the day-
011800      * count differences this program needs.
011900       01  ws-date-serial-work.
012000           05  ws-serial-ccyy          pic is 9(04).
012100           05  ws-serial-mm            pic is 9(02).
012200           05  ws-serial-dd            pic is 9(02).
012300           05  ws-serial-result        pic is s9(07) comp.
012400           05  ws-today-serial         pic is s9(07) comp.
012500           05  ws-dom-days-calc        pic is s9(05) comp.
012600           05  filler                  pic is x(08).
012700      *
012800       linkage section.
012900       01  dlr-op2-parms.
013000           05  dlr-op2-today           pic is 9(08).
013100       copy DLRTENR.
013200      *
013300       procedure division using dlr-op2-parms
013400               dlr-enriched-record.
013500       0000-main-logic.
013600           open i-o listmstr.
013700           perform 3000-upsert-listing thru 3000-exit.
013800           perform 4000-compute-dom-days thru 4000-exit.
013900           perform 4100-compute-drop-ratio thru 4100-exit.
014000           perform 4200-detect-relist thru 4200-exit.
014100       9000-volver.
014200           close listmstr.
014300           goback.
014400      *
014500      * 9100-mensajes -- header for the error-exit
014600      * paragraphs, one per protected write, shop style.
014700       9100-mensajes.
014800       9110-mensaje-1.
014900           display 'DLR4OP2 -- DUP INSERT ' en-listing-id.
015000           go to 9000-volver.
015100       9120-mensaje-2.
015200           display 'DLR4OP2 REWRITE FAILED ' en-listing-id.
015300           go to 9000-volver.
015400      *
015500      * ----------------------------------------------------
015600      * 3000-upsert-listing -- read the master by listing-id;
015700      * update in place and report a price change when the
015800      * stored and incoming prices differ, or insert a new
015900      * master record when not found.  either way the
016000      * signature is recomputed from the incoming fields.
016100      * ----------------------------------------------------
016200       3000-upsert-listing.
016300           perform 3100-build-signature thru 3100-exit.
016400           move 'N' to ws-price-changed-sw.
016500           move en-listing-id to ms-listing-id.
016600           read listmstr
016700               invalid key move 'N' to ws-master-found-sw
016800               not invalid key move 'Y' to ws-master-found-sw
016900           end-read.
017000           if ws-master-not-found
017100               perform 3200-insert-new-master thru 3200-exit
017200           else
017300               perform 3300-update-existing-master thru
017400                   3300-exit
017500           end-if.
017600           if ws-price-changed
017700               perform 3400-append-price-event thru 3400-exit
017800           end-if.
017900       3000-exit.
018000           exit.
018100      *
018200      * 3100-build-signature -- case-folds the first 16 bytes
018300      * of the address and folds city+beds+baths+sqft into 24
018400      * more, so the same physical property always produces
018500      * the same signature regardless of feed letter case.
018600       3100-build-signature.
018700           move en-address (1:16) to ws-sig-addr.
018800           inspect ws-sig-addr converting
018900               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
019000               "abcdefghijklmnopqrstuvwxyz".
019100           string en-city (1:14) en-beds en-baths en-sqft
019200               delimited by size into ws-sig-city-spec.
019300           inspect ws-sig-city-spec converting
019400               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
019500               "abcdefghijklmnopqrstuvwxyz".
019600       3100-exit.
019700           exit.
019800      *
019900      * 3200-insert-new-master -- first time this listing-id
020000      * has been seen.  first-seen and last-seen both today;
020100      * no price-change event is possible on an insert.
020200       3200-insert-new-master.
020300           move en-source to ms-source.
020400           move en-url to ms-url.
020500           move en-title to ms-title.
020600           move en-address to ms-address.
020700           move en-city to ms-city.
020800           move en-price to ms-price.
020900           move en-beds to ms-beds.
021000           move en-baths to ms-baths.
021100           move en-sqft to ms-sqft.
021200           move en-assessed-value to ms-assessed.
021300           move dlr-op2-today to ms-first-seen.
021400           move dlr-op2-today to ms-last-seen.
021500           move 'Y' to ms-active-flag.
021600           string ws-sig-addr ws-sig-city-spec
021700               delimited by size into ms-signature.
021800           move zero to ws-old-price.
021900           write dlr-master-record
022000               invalid key go to 9110-mensaje-1
022100           end-write.
022200       3200-exit.
022300           exit.
022400      *
022500      * 3300-update-existing-master -- keep first-seen, move
022600      * every other descriptive field forward, and flag a
022700      * price change when the stored and new price differ.
022800       3300-update-existing-master.
022900           move ms-price to ws-old-price.
023000           move en-price to ws-new-price.
023100           if ws-old-price not = ws-new-price
023200               move 'Y' to ws-price-changed-sw
023300           end-if.
023400           move en-source to ms-source.
023500           move en-url to ms-url.
023600           move en-title to ms-title.
023700           move en-address to ms-address.
023800           move en-city to ms-city.
023900           move en-price to ms-price.
024000           move en-beds to ms-beds.
024100           move en-baths to ms-baths.
024200           move en-sqft to ms-sqft.
024300           move en-assessed-value to ms-assessed.
024400           move dlr-op2-today to ms-last-seen.
024500           move 'Y' to ms-active-flag.
024600           string ws-sig-addr ws-sig-city-spec
024700               delimited by size into ms-signature.
024800           rewrite dlr-master-record
024900               invalid key go to 9120-mensaje-2
025000           end-rewrite.
025100       3300-exit.
025200           exit.
025300      *
025400      * 3400-append-price-event -- one line per price change,
025500      * appended to the history file.  listevth is opened and
025600      * closed here rather than held open for the whole run --
025700      * the feed volume has never justified the extra code.
025800       3400-append-price-event.
025900           open extend listevth.
026000           move en-listing-id to ev-listing-id.
026100           move dlr-op2-today to ev-date.
026200           move 'PRICE-CHANGE' to ev-type.
026300           move ws-old-price to ev-old-value.
026400           move ws-new-price to ev-new-value.
026500           write dlr-event-record.
026600           close listevth.
026700       3400-exit.
026800           exit.
026900      *
027000      * ----------------------------------------------------
027100      * 4000-compute-dom-days -- today's serial less the
027200      * master's first-seen serial, floored at zero.
027300      * ----------------------------------------------------
027400       4000-compute-dom-days.
027500           move dlr-op2-today (1:4) to ws-serial-ccyy.
027600           move dlr-op2-today (5:2) to ws-serial-mm.
027700           move dlr-op2-today (7:2) to ws-serial-dd.
027800           perform 8000-date-to-serial thru 8000-exit.
027900           move ws-serial-result to ws-today-serial.
028000           move ms-first-seen (1:4) to ws-serial-ccyy.
028100           move ms-first-seen (5:2) to ws-serial-mm.
028200           move ms-first-seen (7:2) to ws-serial-dd.
028300           perform 8000-date-to-serial thru 8000-exit.
028400           compute ws-dom-days-calc =
028500               ws-today-serial - ws-serial-result.
028600           if ws-dom-days-calc < zero
028700               move zero to en-dom-days
028800           else
028900               move ws-dom-days-calc to en-dom-days
029000           end-if.
029100       4000-exit.
029200           exit.
029300      *
029400      * ----------------------------------------------------
029500      * 4100-compute-drop-ratio -- max-p is the greatest of
029600      * the current price and every old/new price-change
029700      * value for this listing dated within the last 30 days.
029800      * ratio is the fractional drop from max-p, floored at 0.
029900      * ----------------------------------------------------
030000       4100-compute-drop-ratio.
030100           move en-price to ws-max-price.
030200           perform 8100-compute-window-start thru 8100-exit.
030300           move 'N' to ws-evth-at-end-sw.
030400           open input listevth.
030500           perform 4110-scan-one-event thru 4110-exit
030600               until ws-evth-at-end.
030700           close listevth.
030800           perform 4120-derive-ratio thru 4120-exit.
030900       4100-exit.
031000           exit.
031100      *
031200       4110-scan-one-event.
031300           read listevth
031400               at end move 'Y' to ws-evth-at-end-sw
031500               not at end
031600                   perform 4115-check-event thru 4115-exit
031700           end-read.
031800       4110-exit.
031900           exit.
032000      *
032100       4115-check-event.
032200           if ev-listing-id = en-listing-id
032300               and ev-is-price-change
032400           move ev-date (1:4) to ws-serial-ccyy
032500           move ev-date (5:2) to ws-serial-mm
032600           move ev-date (7:2) to ws-serial-dd
032700           perform 8000-date-to-serial thru 8000-exit
032800           if ws-serial-result not < ws-window-start-serial
032900               if ev-old-value > ws-max-price
033000                   move ev-old-value to ws-max-price
033100               end-if
033200               if ev-new-value > ws-max-price
033300                   move ev-new-value to ws-max-price
033400               end-if
033500           end-if
033600           end-if.
033700       4115-exit.
033800           exit.
033900      *
034000       4120-derive-ratio.
034100           if ws-max-price > zero and ws-max-price > en-price
034200               subtract en-price from ws-max-price
034300                   giving ws-drop-numerator
034400               divide ws-drop-numerator by ws-max-price
034500                   giving ws-drop-ratio-work rounded
034600               move ws-drop-ratio-work to en-drop-ratio
034700           else
034800               move zero to en-drop-ratio
034900           end-if.
035000       4120-exit.
035100           exit.
035200      *
035300      * ----------------------------------------------------
035400      * 4200-detect-relist -- see the relist detection note
035500      * at the head of dlrtenr.cpy (req 4412).  a missing-
035600      * event gap of 7+ days wins over the signature-twin
035700      * test; the twin test only runs when the first fails.
035800      * ----------------------------------------------------
035900       4200-detect-relist.
036000           move 'N' to ws-relist-sw.
036100           perform 4210-check-missing-event thru 4210-exit.
036200           if not ws-relist-detected
036300               perform 4220-check-signature-twin thru 4220-exit
036400           end-if.
036500           move ws-relist-sw to en-relist-flag.
036600       4200-exit.
036700           exit.
036800      *
036900       4210-check-missing-event.
037000           move zero to ws-latest-missing-date.
037100           move 'N' to ws-evth-at-end-sw.
037200           open input listevth.
037300           perform 4211-scan-missing-event thru 4211-exit
037400               until ws-evth-at-end.
037500           close listevth.
037600           if ws-latest-missing-date > zero
037700               move ws-latest-missing-date (1:4) to
037800                   ws-serial-ccyy
037900               move ws-latest-missing-date (5:2) to
038000                   ws-serial-mm
038100               move ws-latest-missing-date (7:2) to
038200                   ws-serial-dd
038300               perform 8000-date-to-serial thru 8000-exit
038400               compute ws-days-since-missing =
038500                   ws-today-serial - ws-serial-result
038600               if ws-days-since-missing not < 7
038700                   move 'Y' to ws-relist-sw
038800               end-if
038900           end-if.
039000       4210-exit.
039100           exit.
039200      *
039300       4211-scan-missing-event.
039400           read listevth
039500               at end move 'Y' to ws-evth-at-end-sw
039600               not at end
039700                   if ev-listing-id = en-listing-id
039800                       and ev-is-missing
039900                       and ev-date > ws-latest-missing-date
040000                       move ev-date to ws-latest-missing-date
040100                   end-if
040200           end-read.
040300       4211-exit.
040400           exit.
040500      *
040600      * 4220-check-signature-twin -- positions on the
040700      * alternate key and walks every master record sharing
040800      * this signature, looking for an inactive record under
040900      * a different listing-id.  the current record's own
041000      * signature is saved first since the search overwrites
041100      * the fd record area.
041200       4220-check-signature-twin.
041300           move ms-signature to ws-twin-signature.
041400           move 'N' to ws-twin-found-sw.
041500           move 'N' to ws-evth-at-end-sw.
041600           start listmstr key is equal to ms-signature
041700               invalid key move 'Y' to ws-evth-at-end-sw
041800           end-start.
041900           if not ws-evth-at-end
042000               perform 4221-scan-twin-candidate thru 4221-exit
042100                   until ws-evth-at-end or ws-twin-found
042200           end-if.
042300           if ws-twin-found
042400               perform 4222-evaluate-twin-age thru 4222-exit
042500           end-if.
042600       4220-exit.
042700           exit.
042800      *
042900       4221-scan-twin-candidate.
043000           read listmstr next record
043100               at end move 'Y' to ws-evth-at-end-sw
043200               not at end
043300                   if ms-signature not = ws-twin-signature
043400                       move 'Y' to ws-evth-at-end-sw
043500                   else
043600                       if ms-listing-id not = en-listing-id
043700                           and ms-is-inactive
043800                           move ms-last-seen to ws-twin-last-seen
043900                           move 'Y' to ws-twin-found-sw
044000                       end-if
044100                   end-if
044200           end-read.
044300       4221-exit.
044400           exit.
044500      *
044600      * 4222-evaluate-twin-age -- a blank last-seen on the
044700      * twin triggers relist; otherwise only a gap of 7 or
044800      * more days does (req 4412 origin behaviour).
044900       4222-evaluate-twin-age.
045000           if ws-twin-last-seen = zero or
045100               ws-twin-last-seen = spaces
045200               move 'Y' to ws-relist-sw
045300           else
045400               move ws-twin-last-seen (1:4) to ws-serial-ccyy
045500               move ws-twin-last-seen (5:2) to ws-serial-mm
045600               move ws-twin-last-seen (7:2) to ws-serial-dd
045700               perform 8000-date-to-serial thru 8000-exit
045800               compute ws-days-since-twin-seen =
045900                   ws-today-serial - ws-serial-result
046000               if ws-days-since-twin-seen not < 7
046100                   move 'Y' to ws-relist-sw
046200               end-if
046300           end-if.
046400       4222-exit.
046500           exit.
046600      *
046700      * ----------------------------------------------------
046800      * 8000-date-to-serial -- see the note on ws-date-
046900      * serial-work above.  input: ws-serial-ccyy/mm/dd.
047000      * output: ws-serial-result.
047100      * ----------------------------------------------------
047200       8000-date-to-serial.
047300           compute ws-serial-result =
047400               (ws-serial-ccyy * 360) + (ws-serial-mm * 30)
047500               + ws-serial-dd.
047600       8000-exit.
047700           exit.
047800      *
047900       8100-compute-window-start.
048000           move dlr-op2-today (1:4) to ws-serial-ccyy.
048100           move dlr-op2-today (5:2) to ws-serial-mm.
048200           move dlr-op2-today (7:2) to ws-serial-dd.
048300           perform 8000-date-to-serial thru 8000-exit.
048400           compute ws-window-start-serial =
048500               ws-serial-result - 30.
048600       8100-exit.
048700           exit.
