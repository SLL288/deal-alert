000100      ************************************************************
000200      *                                                          *
000300      * dlr4op4 - enrichment batch flow                          *
000400      *                                                          *
000500      * the nightly main loop.  reads the snapshot one listing at*
000600      * time, in feed order; calls dlr4op2 to reconcile it agains*
000700      * the master and derive dom/drop/relist, then dlr4op3 to   *
000800      * score it; writes the result to the enriched work file for*
000900      * dlr4op5.  once the snapshot is exhausted, sweeps the mast*
001000      * for any listing that was active coming in but wasn't seen*
001100      * again this run, and retires it.                          *
001200      *                                                          *
001300      ************************************************************
001400       identification division.
001500       program-id. dlr4op4.
001600       author. r. araneda.
001700       installation. pacific coast realty data svcs.
001800       date-written. 1994-05-02.
001900       date-compiled.
002000       security. company confidential.
002100      *
002200      * change log -- dlr4op4.cbl
002300      *
002400      *  1994-05-02  r.araneda  original, req 4403.  from the
002500      *                         old batch-post driver pgm.
002600      *  1998-09-30  m.oyarzun  y2k.  run date now passed in
002700      *                         ccyymmdd, not packed julian.
002800      *  2001-05-02  m.oyarzun  rewritten around the new
002900      *                         store/score split, req 4412.
003000      *  2010-08-19  p.contrer  added the signal-count trace
003100      *                         line for the operator log.
003200      *
003300       environment division.
003400       configuration section.
003500       special-names.
003600           c01 is top-of-form
003700           class dlr-alpha-class is 'A' thru 'Z'
003800           upsi-0.
003900       input-output section.
004000       file-control.
004100      *
004200           select snapshot assign to DISK
004300           organization is sequential.
004400      *
004500           select enrchwrk assign to DISK
004600           organization is sequential.
004700      *
004800           select listmstr assign to DISK
004900           organization is indexed
005000           access mode is dynamic
005100           record key is ms-listing-id
005200           alternate record key is ms-signature
005300               with duplicates.
005400      *
005500           select listevth assign to DISK
005600           organization is sequential.
005700      *
005800       data division.
005900       file section.
006000      *
006100       fd  snapshot
006200           label record is standard
006300           value of file-id "snapshot.dat".
006400       copy DLRTSNP.
006500      *
006600       fd  enrchwrk
006700           label record is standard
006800           value of file-id "enrchwrk.dat".
006900       copy DLRTENR.
007000      *
007100       fd  listmstr
007200           label record is standard
007300           value of file-id "listmstr.dat".
007400       copy DLRTMST.
007500      *
007600       fd  listevth
007700           label record is standard
007800           value of file-id "listevth.dat".
007900       copy DLRTEVT.
008000      *
008100       working-storage section.
008200      *
008300      * --- end-of-file switches ---
008400       01  ws-op4-switches.
008500           05  ws-snap-at-end-sw       pic is x(01).
008600               88  ws-snap-at-end              value 'Y'.
008700           05  ws-master-at-end-sw     pic is x(01).
008800               88  ws-master-at-end            value 'Y'.
008900           05  filler                  pic is x(10).
009000      *
009100      * --- today, held in the shape dlr4op2's call parm
009200      * expects -- one field, passed by position.
009300       01  ws-op2-call-area.
009400           05  ws-op2-call-date        pic is 9(08).
009500           05  filler                  pic is x(10).
009600      *
009700      * --- signal-count trace, req 5108.  fb-flag-group is
009800      * dlrtenr's 4-byte view of the four signal flags.
009900       01  ws-signal-count-area.
010000           05  ws-signal-tally         pic is 9(02) comp.
010100           05  ws-signal-count         pic is 9(07) comp.
010200           05  filler                  pic is x(10).
010300      *
010400       linkage section.
010500       01  dlr-op4-parms.
010600           05  dlr-op4-today           pic is 9(08).
010700      *
010800       procedure division using dlr-op4-parms.
010900       0000-main-logic.
011000           move zero to ws-signal-count.
011100           move dlr-op4-today to ws-op2-call-date.
011200           perform 2000-main-loop thru 2000-exit.
011300           perform 6000-mark-missing-sweep thru
011400               6000-exit.
011500           display 'DLR4OP4 -- ' ws-signal-count
011600               ' LISTINGS WITH AT LEAST ONE SIGNAL'.
011700       9000-volver.
011800           goback.
011900      *
012000      * 9100-mensajes -- header for the error-exit paragraphs,
012100      * one per protected write, shop style.
012200       9100-mensajes.
012300       9110-mensaje-1.
012400           display 'DLR4OP4 REWRITE FAILED ' ms-listing-id.
012500           go to 9000-volver.
012600      *
012700      * ----------------------------------------------------
012800      * 2000-main-loop -- one pass over the snapshot, input
012900      * order preserved per the feed spec.
013000      * ----------------------------------------------------
013100       2000-main-loop.
013200           move 'N' to ws-snap-at-end-sw.
013300           open input snapshot.
013400           open output enrchwrk.
013500           perform 2100-process-one-record thru
013600               2100-exit
013700               until ws-snap-at-end.
013800           close snapshot.
013900           close enrchwrk.
014000       2000-exit.
014100           exit.
014200      *
014300      * 2100-process-one-record -- build, reconcile, score,
014400      * trace, write.  one call each to dlr4op2 and dlr4op3.
014500       2100-process-one-record.
014600           read snapshot
014700               at end move 'Y' to ws-snap-at-end-sw
014800               not at end
014900                   perform 2110-build-enriched-from-snap thru
015000                       2110-exit
015100                   call 'DLR4OP2' using ws-op2-call-date
015200                       dlr-enriched-record
015300                   call 'DLR4OP3' using dlr-enriched-record
015400                   perform 5000-any-signal-set thru
015500                       5000-exit
015600                   write dlr-enriched-record
015700           end-read.
015800       2100-exit.
015900           exit.
016000      *
016100      * 2110-build-enriched-from-snap -- carries the raw
016200      * snapshot fields into the enriched record.  initialize
016300      * first so no signal/score/reason data survives from
016400      * the prior listing.
016500       2110-build-enriched-from-snap.
016600           initialize dlr-enriched-record.
016700           move sn-listing-id to en-listing-id.
016800           move sn-source to en-source.
016900           move sn-url to en-url.
017000           move sn-title to en-title.
017100           move sn-address to en-address.
017200           move sn-city to en-city.
017300           move sn-price to en-price.
017400           move sn-beds to en-beds.
017500           move sn-baths to en-baths.
017600           move sn-sqft to en-sqft.
017700           move sn-description to en-description.
017800           move sn-assessed-value to en-assessed-value.
017900       2110-exit.
018000           exit.
018100      *
018200      * ----------------------------------------------------
018300      * 5000-any-signal-set -- see the note on
018400      * dlr-flag-block-broken in dlrtenr.cpy.  one inspect of
018500      * the 4-byte flag group stands in for four if-tests.
018600      * ----------------------------------------------------
018700       5000-any-signal-set.
018800           move zero to ws-signal-tally.
018900           inspect fb-flag-group tallying ws-signal-tally
019000               for all 'Y'.
019100           if ws-signal-tally > zero
019200               add 1 to ws-signal-count
019300           end-if.
019400       5000-exit.
019500           exit.
019600      *
019700      * ----------------------------------------------------
019800      * 6000-mark-missing-sweep -- browses the whole master
019900      * in key order.  any record still flagged active that
020000      * did not get today's date stamped on it by the upsert
020100      * in 2100 was not in this snapshot and is retired.
020200      * ----------------------------------------------------
020300       6000-mark-missing-sweep.
020400           open i-o listmstr.
020500           move 'N' to ws-master-at-end-sw.
020600           move low-values to ms-listing-id.
020700           start listmstr key is not less than
020800               ms-listing-id
020900               invalid key move 'Y' to ws-master-at-end-sw
021000           end-start.
021100           if not ws-master-at-end
021200               perform 6100-check-and-mark-one thru
021300                   6100-exit
021400                   until ws-master-at-end
021500           end-if.
021600           close listmstr.
021700       6000-exit.
021800           exit.
021900      *
022000       6100-check-and-mark-one.
022100           read listmstr next record
022200               at end move 'Y' to ws-master-at-end-sw
022300               not at end
022400                   if ms-is-active
022500                       and ms-last-seen not = dlr-op4-today
022600                   perform 6110-retire-one-master thru
022700                       6110-exit
022800                   end-if
022900           end-read.
023000       6100-exit.
023100           exit.
023200      *
023300      * 6110-retire-one-master -- per req 4412, a retired
023400      * listing's last-seen moves to today even though it
023500      * wasn'T SEEN -- THAT's the date the absence was
023600      * noticed, which is what the relist gap test wants.
023700       6110-retire-one-master.
023800           move 'N' to ms-active-flag.
023900           move dlr-op4-today to ms-last-seen.
024000           rewrite dlr-master-record
024100               invalid key go to 9110-mensaje-1
024200           end-rewrite.
024300           open extend listevth.
024400           move ms-listing-id to ev-listing-id.
024500           move dlr-op4-today to ev-date.
024600           move 'MISSING' to ev-type.
024700           move zero to ev-old-value.
024800           move zero to ev-new-value.
024900           write dlr-event-record.
025000           close listevth.
025100       6110-exit.
025200           exit.
