000100      ************************************************************
000200      *                                                          *
000300      * dlrtsnp - snapshot input listing record layout           *
000400      *                                                          *
000500      * one record per listing returned by the feed for this run.*
000600      * input order is preserved -- the enrichment loop in dlr4op*
000700      * processes these strictly in the order they arrive.  when *
000800      * the feed is unavailable this file is built by dlr4op1's  *
000900      * demo generator instead.                                  *
001000      *                                                          *
001100      ************************************************************
001200      *
001300      * revision history -- dlrtsnp.cpy
001400      *
001500      *  1994-03-08  r.araneda  original, mirrors dlrtmst less
001600      *                         the lifecycle/status fields.
001700      *  2010-08-19  p.contrer  added sn-description for the
001800      *                         keyword-signal scan (req 5108).
001900      *
002000       01  dlr-snap-record.
002100           05  sn-listing-id           pic is x(16).
002200           05  sn-source               pic is x(20).
002300           05  sn-url                  pic is x(60).
002400           05  sn-title                pic is x(60).
002500           05  sn-address              pic is x(40).
002600           05  sn-city                 pic is x(20).
002700           05  sn-price                pic is 9(09).
002800           05  sn-beds                 pic is 9(02)v9.
002900           05  sn-baths                pic is 9(02)v9.
003000           05  sn-sqft                 pic is 9(05).
003100           05  sn-description          pic is x(200).
003200           05  sn-assessed-value       pic is 9(09).
003300      *    --- pad to record boundary -----------------------
003400           05  sn-filler               pic is x(10).
003500      *
003600      * sn-description viewed as two 100-byte scan windows.
003700      * dlr4op3 inspects each window separately -- carried
003800      * over from the 80-column report writer era when a
003900      * single inspect tallying clause couldn't span more
004000      * than 100 bytes on the shop's old compiler.
004100      *
004200       01  dlr-description-broken redefines dlr-snap-record.
004300           05  ds-lead-in              pic is x(276).
004400           05  ds-window-1             pic is x(100).
004500           05  ds-window-2             pic is x(100).
004600           05  ds-trail-out            pic is x(19).
004700      *
004800      * sn-city/sn-beds/sn-baths/sn-sqft viewed as a single
004900      * contiguous spec block -- the upsert paragraph moves
005000      * this whole group in one statement when it builds
005100      * ms-signature's city/spec half.
005200      *
005300       01  dlr-spec-block-broken redefines dlr-snap-record.
005400           05  sb-lead-in              pic is x(156).
005500           05  sb-address              pic is x(40).
005600           05  sb-city                 pic is x(20).
005700           05  sb-price                pic is 9(09).
005800           05  sb-beds                 pic is 9(02)v9.
005900           05  sb-baths                pic is 9(02)v9.
006000           05  sb-sqft                 pic is 9(05).
006100           05  sb-trail-out            pic is x(219).
